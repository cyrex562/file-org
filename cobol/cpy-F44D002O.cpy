000100* **++ Area di output per risoluzione nome destinazione (F44D002)         
000200 01  DNR-:X:-OUT.                                                         
000300     03  DNR-:X:-RESOLVED-NAME      PIC X(200).                           
