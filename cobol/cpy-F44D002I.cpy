000100* **++ Area di input per risoluzione nome destinazione (F44D002)          
000200 01  DNR-:X:-IN.                                                          
000300     03  DNR-:X:-STEM               PIC X(160).                           
000400     03  DNR-:X:-EXT                PIC X(40).                            
000500     03  DNR-:X:-ATTEMPT            PIC 9(5)  COMP.                       
