000100* **++ F44MINV - record di inventario file (input di F44C001)             
000200*     un record per file incontrato dalla scansione a monte; il           
000300*     censimento della directory e il calcolo del digest sono             
000400*     eseguiti dall'ambiente (job di scansione), non da questo            
000500*     programma - qui arrivano solo i fatti gia' rilevati.                
000600*                                                                         
000700 01  INV-DETAIL-REC.                                                      
000800     03  INV-FULL-PATH              PIC X(200).                           
000900     03  INV-FILE-SIZE              PIC 9(12).                            
001000     03  INV-CREATION-TIME          PIC X(24).                            
001100     03  INV-MODIFICATION-TIME      PIC X(24).                            
001200     03  INV-DIGEST                 PIC X(16).                            
001300     03  INV-READABLE-SW            PIC X(01).                            
001400         88  INV-FILE-READABLE          VALUE 'Y'.                        
001500         88  INV-FILE-UNREADABLE        VALUE 'N'.                        
001600     03  FILLER                     PIC X(23).                            
