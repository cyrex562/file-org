000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     F44D002 RECURSIVE.                                       
000400 AUTHOR.         CONTI.                                                   
000500 INSTALLATION.   SISTEMI INFORMATIVI - AREA BATCH.                        
000600 DATE-WRITTEN.   14 05 1989.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       USO INTERNO - VEDERE STANDARD SICUREZZA CED.             
000900*-----------------------------------------------------------------        
001000* F44D002                                                                 
001100* **++ routine ricorsiva di risoluzione nome destinazione.                
001200*     riceve stem ed estensione del file duplicato e il numero            
001300*     di tentativo corrente; verifica lo stem+estensione (o               
001400*     stem_N+estensione per i tentativi successivi) contro il             
001500*     registro dei nomi gia' assegnati (F44MREG) e, in caso di            
001600*     collisione, richiama se stessa con il tentativo successivo          
001700*     (regola R6). Il nome risolto viene registrato prima del             
001800*     ritorno, cosi' che il prossimo duplicato non possa riusarlo.        
001900*-----------------------------------------------------------------        
002000*                                                                         
002100* STORIA DELLE MODIFICHE                                                  
002200*-----------------------------------------------------------------        
002300* DATA       AUTORE  RICH.        DESCRIZIONE                             
002400*-----------------------------------------------------------------        
002500* 19890514   CNT     CED-0922     prima emissione.                        
002600* 19890630   CNT     CED-0935     introdotto limite massimo               
002700*                                 tentativi per evitare ricorsione        
002800*                                 senza fine su registro saturo.          
002900* 19950911   MGR     CED-1430     estensione stem/estensione              
003000*                                 portata a 160/40 per i nomi             
003100*                                 file lunghi dei nuovi sistemi.          
003200* 19990115   TDL     CED-1705     verifica duemila: nessun campo          
003300*                                 data in uso in questo programma;        
003400*                                 solo nota di log.                       
003500* 20020930   RNZ     CED-1900     aggiunto SECURITY e INSTALLATION        
003600*                                 mancanti per adeguamento audit.         
003700*-----------------------------------------------------------------        
003800*                                                                         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.    IBM-370.                                             
004200 OBJECT-COMPUTER.    IBM-370.                                             
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE                            
004600     UPSI-0 ON STATUS IS F44-VERBOSE-ON                                   
004700             OFF STATUS IS F44-VERBOSE-OFF.                               
004800*                                                                         
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100*                                                                         
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400*                                                                         
005500 WORKING-STORAGE SECTION.                                                 
005600 01  WK-LITERALS.                                                         
005700     03  PGM-NAME                   PIC X(8)  VALUE 'F44D002'.            
005800*                                                                         
005900* --- F44-VERBOSE-ON/OFF sono condition-name di UPSI-0, gia'              
006000*     dichiarate in SPECIAL-NAMES: non si ridichiarano qui -------        
006100 01  WS-SWITCHES.                                                         
006200     03  WS-CANDIDATE-FOUND-SW      PIC X(01) VALUE 'N'.                  
006300         88  WS-CANDIDATE-FOUND         VALUE 'Y'.                        
006400*                                                                         
006500 77  WS-CHAR-IDX                    PIC 9(02) COMP VALUE ZERO.            
006600 77  WK-MAX-ATTEMPT-LIMIT           PIC 9(05) COMP VALUE 999.             
006700*                                                                         
006800 01  WS-CANDIDATE-NAME              PIC X(200).                           
006900*                                                                         
007000* --- conversione del numero di tentativo in area editabile per           
007100*     comporre 'stem_N' senza ricorrere a nessuna FUNCTION (il            
007200*     numero va scritto senza zeri di riempimento a sinistra,             
007300*     per cui la stringa editata viene poi scandita carattere             
007400*     per carattere fino alla prima cifra significativa) -------          
007500 01  WS-ATTEMPT-EDIT-AREA.                                                
007600     03  WS-ATTEMPT-EDIT            PIC ZZZZ9.                            
007700 01  WS-ATTEMPT-EDIT-TB REDEFINES WS-ATTEMPT-EDIT-AREA.                   
007800     03  WS-ATTEMPT-CHAR OCCURS 5 TIMES                                   
007900                                PIC X(01).                                
008000 01  WS-ATTEMPT-EDIT-X REDEFINES WS-ATTEMPT-EDIT-AREA                     
008100                                PIC X(05).                                
008200*                                                                         
008300* --- stessa tecnica per il messaggio di errore limite tentativi          
008400 01  WS-LIMIT-EDIT-AREA.                                                  
008500     03  WS-LIMIT-EDIT              PIC ZZZZ9.                            
008600 01  WS-LIMIT-EDIT-X REDEFINES WS-LIMIT-EDIT-AREA                         
008700                                PIC X(05).                                
008800*                                                                         
008900 COPY F44D002I REPLACING ==:X:== BY ==N==.                                
009000 COPY F44D002O REPLACING ==:X:== BY ==N==.                                
009100*                                                                         
009200 LINKAGE SECTION.                                                         
009300 COPY F44D002I REPLACING ==:X:== BY ==C==.                                
009400 COPY F44D002O REPLACING ==:X:== BY ==C==.                                
009500 COPY F44MREG.                                                            
009600 COPY F44MRES.                                                            
009700*                                                                         
009800 PROCEDURE DIVISION USING DNR-C-IN                                        
009900                          DNR-C-OUT                                       
010000                          REG-AREA                                        
010100                          DNR-RESULT.                                     
010200*                                                                         
010300 BEGIN-RESOLVE.                                                           
010400     MOVE SPACE                     TO DNR-C-RESOLVED-NAME.               
010500     SET DNR-RESULT-OK              TO TRUE.                              
010600     PERFORM BUILD-CANDIDATE-NAME.                                        
010700     PERFORM SEARCH-REGISTRY-FOR-CANDIDATE.                               
010800     IF WS-CANDIDATE-FOUND                                                
010900        IF DNR-C-ATTEMPT NOT LESS THAN WK-MAX-ATTEMPT-LIMIT               
011000           PERFORM RAISE-MAX-ATTEMPTS-ERROR                               
011100        ELSE                                                              
011200           PERFORM RECURSIVE-CALL                                         
011300        END-IF                                                            
011400     ELSE                                                                 
011500        PERFORM REGISTER-CANDIDATE                                        
011600        MOVE WS-CANDIDATE-NAME      TO DNR-C-RESOLVED-NAME                
011700     END-IF.                                                              
011800     GOBACK.                                                              
011900*                                                                         
012000 BUILD-CANDIDATE-NAME.                                                    
012100     MOVE SPACE                     TO WS-CANDIDATE-NAME.                 
012200     IF DNR-C-ATTEMPT EQUAL ZERO                                          
012300        STRING DNR-C-STEM             DELIMITED BY SPACE                  
012400               DNR-C-EXT              DELIMITED BY SIZE                   
012500          INTO WS-CANDIDATE-NAME                                          
012600     ELSE                                                                 
012700        MOVE DNR-C-ATTEMPT          TO WS-ATTEMPT-EDIT                    
012800        MOVE 1                      TO WS-CHAR-IDX                        
012900        PERFORM SCAN-ATTEMPT-DIGIT                                        
013000           UNTIL WS-CHAR-IDX > 5                                          
013100              OR WS-ATTEMPT-CHAR (WS-CHAR-IDX) NOT = SPACE                
013200        STRING DNR-C-STEM             DELIMITED BY SPACE                  
013300               '_'                    DELIMITED BY SIZE                   
013400               WS-ATTEMPT-EDIT-X (WS-CHAR-IDX:)                           
013500                                      DELIMITED BY SIZE                   
013600               DNR-C-EXT              DELIMITED BY SIZE                   
013700          INTO WS-CANDIDATE-NAME                                          
013800     END-IF.                                                              
013900*                                                                         
014000 SCAN-ATTEMPT-DIGIT.                                                      
014100     ADD 1                           TO WS-CHAR-IDX.                      
014200*                                                                         
014300 SEARCH-REGISTRY-FOR-CANDIDATE.                                           
014400     MOVE 'N'                        TO WS-CANDIDATE-FOUND-SW.            
014500     IF REG-TOTAL > 0                                                     
014600        SET REG-IDX                  TO 1                                 
014700        PERFORM COMPARE-REGISTRY-ENTRY                                    
014800           UNTIL REG-IDX > REG-TOTAL                                      
014900              OR WS-CANDIDATE-FOUND                                       
015000     END-IF.                                                              
015100*                                                                         
015200 COMPARE-REGISTRY-ENTRY.                                                  
015300     IF REG-ENTRY (REG-IDX) EQUAL WS-CANDIDATE-NAME                       
015400        MOVE 'Y'                     TO WS-CANDIDATE-FOUND-SW             
015500     ELSE                                                                 
015600        SET REG-IDX                  UP BY 1                              
015700     END-IF.                                                              
015800*                                                                         
015900 REGISTER-CANDIDATE.                                                      
016000     ADD 1                           TO REG-TOTAL.                        
016100     SET REG-IDX                     TO REG-TOTAL.                        
016200     MOVE WS-CANDIDATE-NAME          TO REG-ENTRY (REG-IDX).              
016300*                                                                         
016400 RECURSIVE-CALL.                                                          
016500     MOVE DNR-C-STEM                 TO DNR-N-STEM.                       
016600     MOVE DNR-C-EXT                  TO DNR-N-EXT.                        
016700     COMPUTE DNR-N-ATTEMPT = DNR-C-ATTEMPT + 1.                           
016800     CALL PGM-NAME USING DNR-N-IN DNR-N-OUT REG-AREA DNR-RESULT           
016900         ON EXCEPTION                                                     
017000            PERFORM RAISE-CALL-ERROR                                      
017100         NOT ON EXCEPTION                                                 
017200            MOVE DNR-N-RESOLVED-NAME TO DNR-C-RESOLVED-NAME               
017300     END-CALL.                                                            
017400*                                                                         
017500* --- ERRORI DI ESECUZIONE ---                                            
017600 RAISE-CALL-ERROR.                                                        
017700     MOVE 99                         TO DNR-RESULT-CODE.                  
017800     STRING 'CALL for program '      DELIMITED BY SIZE                    
017900            PGM-NAME                 DELIMITED BY SIZE                    
018000            ' raised an exception'   DELIMITED BY SIZE                    
018100       INTO DNR-RESULT-DESC.                                              
018200*                                                                         
018300 RAISE-MAX-ATTEMPTS-ERROR.                                                
018400     SET DNR-RESULT-MAX-ATTEMPTS     TO TRUE.                             
018500     MOVE WK-MAX-ATTEMPT-LIMIT       TO WS-LIMIT-EDIT.                    
018600     STRING 'No free destination name for stem: '                         
018700                                     DELIMITED BY SIZE                    
018800            DNR-C-STEM               DELIMITED BY SPACE                   
018900            ' after '                DELIMITED BY SIZE                    
019000            WS-LIMIT-EDIT-X          DELIMITED BY SIZE                    
019100            ' attempts'              DELIMITED BY SIZE                    
019200       INTO DNR-RESULT-DESC.                                              
