000100* **++ F44MREG - registro dei nomi destinazione gia' assegnati            
000200*     nella directory di quarantena durante la corrente esecuzione        
000300*     di F44D001; consultato e aggiornato da F44D002 per garantire        
000400*     nomi destinazione univoci (regola R6).                              
000500*                                                                         
000600 01  REG-AREA.                                                            
000700     03  REG-TOTAL                  PIC 9(9)  COMP.                       
000800     03  FILLER                     PIC X(04).                            
000900     03  REG-ENTRY OCCURS 0 TO 5000 TIMES                                 
001000                   DEPENDING ON REG-TOTAL                                 
001100                   INDEXED BY REG-IDX                                     
001200                   PIC X(200).                                            
