000100CBL OPT(2) DYNAM                                                          
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     F44DTS01.                                                
000400 AUTHOR.         FERRARI.                                                 
000500 INSTALLATION.   SISTEMI INFORMATIVI - AREA BATCH.                        
000600 DATE-WRITTEN.   03 07 1989.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       USO INTERNO - VEDERE STANDARD SICUREZZA CED.             
000900*-----------------------------------------------------------------        
001000* F44DTS01 - Suite di collaudo per F44D002                                
001100* MI2457.PSPS.F44.XUNIT                                                   
001200*-----------------------------------------------------------------        
001300* **++ legge casi di collaudo da TCIN (stem, estensione, elenco           
001400*     nomi gia' presenti nel registro, nome atteso), precarica            
001500*     il registro F44MREG, chiama F44D002 e confronta il nome             
001600*     restituito con quello atteso; a fine lista mostra il                
001700*     riepilogo passati/falliti.                                          
001800*-----------------------------------------------------------------        
001900*                                                                         
002000* STORIA DELLE MODIFICHE                                                  
002100*-----------------------------------------------------------------        
002200* DATA       AUTORE  RICH.        DESCRIZIONE                             
002300*-----------------------------------------------------------------        
002400* 19890703   FRR     CED-0940     prima emissione.                        
002500* 19890703   FRR     CED-0940     casi base: nessuna collisione,          
002600*                                 una collisione, collisioni a            
002700*                                 catena (stem_1, stem_2, ...).           
002800* 19951002   MGR     CED-1442     casi stem/estensione massimi            
002900*                                 (CED-1430).                             
003000* 19990115   TDL     CED-1707     verifica duemila: nessun campo          
003100*                                 data trattato da questa suite;          
003200*                                 solo nota di log.                       
003300* 20020930   RNZ     CED-1902     aggiunto SECURITY e INSTALLATION        
003400*                                 mancanti per adeguamento audit.         
003500*-----------------------------------------------------------------        
003600*                                                                         
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.    IBM-370.                                             
004000 OBJECT-COMPUTER.    IBM-370.                                             
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM                                                   
004300     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE                            
004400     UPSI-0 ON STATUS IS F44-VERBOSE-ON                                   
004500             OFF STATUS IS F44-VERBOSE-OFF.                               
004600*                                                                         
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT TCIN                      ASSIGN TO TCIN                      
005000                                       FILE STATUS IS TCIN-FS.            
005100*                                                                         
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400 FD  TCIN                             RECORDING F.                        
005500 01  TCIN-REC.                                                            
005600     03  TCIN-DESCRIPTION           PIC X(50).                            
005700     03  FILLER                     PIC X(01).                            
005800     03  TCIN-STEM                  PIC X(30).                            
005900     03  FILLER                     PIC X(01).                            
006000     03  TCIN-EXT                   PIC X(10).                            
006100     03  FILLER                     PIC X(01).                            
006200     03  TCIN-PRELOAD-COUNT         PIC 9(01).                            
006300     03  FILLER                     PIC X(01).                            
006400     03  TCIN-PRELOAD-BLOCK.                                              
006500         05  TCIN-PRELOAD-NAME OCCURS 3 TIMES                             
006600                                PIC X(30).                                
006700     03  FILLER REDEFINES TCIN-PRELOAD-BLOCK.                             
006800         05  TCIN-PRELOAD-FLAT      PIC X(90).                            
006900     03  FILLER                     PIC X(01).                            
007000     03  TCIN-EXPECTED-NAME         PIC X(30).                            
007100     03  FILLER                     PIC X(100).                           
007200*                                                                         
007300 WORKING-STORAGE SECTION.                                                 
007400 01  WK-LITERALS.                                                         
007500     03  WK-RESOLVER-ROUTINE        PIC X(8)  VALUE 'F44D002'.            
007600*                                                                         
007700* --- F44-VERBOSE-ON/OFF sono condition-name di UPSI-0, gia'              
007800*     dichiarate in SPECIAL-NAMES: non si ridichiarano qui -------        
007900*                                                                         
008000 01  WS-TRACE-MESSAGE               PIC X(200).                           
008100*                                                                         
008200* --- conversione contatori in area editabile per il riepilogo            
008300*     finale e per la traccia di chiamata (nessuna INTRINSIC              
008400*     FUNCTION in uso in questo sistema) -------------------------        
008500 01  WS-CTR-EDIT-AREA.                                                    
008600     03  WS-CTR-EDIT                PIC ZZZZZZZZ9.                        
008700 01  WS-CTR-EDIT-X REDEFINES WS-CTR-EDIT-AREA                             
008800                                PIC X(9).                                 
008900*                                                                         
009000 01  WS-ATTEMPT-EDIT-AREA.                                                
009100     03  WS-ATTEMPT-EDIT            PIC ZZZZ9.                            
009200 01  WS-ATTEMPT-EDIT-X REDEFINES WS-ATTEMPT-EDIT-AREA                     
009300                                PIC X(5).                                 
009400*                                                                         
009500 COPY F44D002I REPLACING ==:X:== BY ==C==.                                
009600 COPY F44D002O REPLACING ==:X:== BY ==C==.                                
009700 COPY F44MREG.                                                            
009800 COPY F44MRES.                                                            
009900*                                                                         
010000 LOCAL-STORAGE SECTION.                                                   
010100 01  LS-TEST-CASE-SWITCH             PIC X.                               
010200     88  TEST-CASE-PASSED               VALUE 'P'.                        
010300     88  TEST-CASE-FAILED               VALUE 'F'.                        
010400*                                                                         
010500 01  LS-COUNTERS.                                                         
010600     03  TEST-CASE-CTR              PIC S9(9) COMP VALUE ZERO.            
010700     03  TEST-CASE-PASSED-CTR       PIC S9(9) COMP VALUE ZERO.            
010800     03  TEST-CASE-FAILED-CTR       PIC S9(9) COMP VALUE ZERO.            
010900     03  WS-PRELOAD-IDX             PIC 9(01) COMP VALUE ZERO.            
011000*                                                                         
011100 01  LS-FILE-STATUSES.                                                    
011200     03  TCIN-FS                    PIC XX.                               
011300         88  TCIN-OK                    VALUE '00'.                       
011400         88  TCIN-EOF                   VALUE '10'.                       
011500*                                                                         
011600 PROCEDURE DIVISION.                                                      
011700*                                                                         
011800 MAIN.                                                                    
011900     DISPLAY ' ************** F44DTS01 START **************'.             
012000*                                                                         
012100     PERFORM OPEN-TEST-CASES-FILE.                                        
012200     PERFORM READ-TEST-CASES-FILE.                                        
012300*                                                                         
012400     PERFORM EXECUTE-TEST-CASE                                            
012500        UNTIL TCIN-EOF.                                                   
012600*                                                                         
012700     PERFORM CLOSE-TEST-CASES-FILE.                                       
012800*                                                                         
012900     PERFORM SHOW-STATISTICS.                                             
013000*                                                                         
013100     DISPLAY ' *************** F44DTS01 END ***************'.             
013200*                                                                         
013300     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO                               
013400        MOVE 12                     TO RETURN-CODE                        
013500     END-IF.                                                              
013600*                                                                         
013700     GOBACK.                                                              
013800*                                                                         
013900 OPEN-TEST-CASES-FILE.                                                    
014000     OPEN INPUT TCIN.                                                     
014100     IF NOT TCIN-OK                                                       
014200        DISPLAY 'TEST CASES FILE OPEN ERROR - FS: ' TCIN-FS               
014300        PERFORM RAISE-ERROR                                               
014400     END-IF.                                                              
014500*                                                                         
014600 READ-TEST-CASES-FILE.                                                    
014700     READ TCIN.                                                           
014800     IF NOT TCIN-OK AND NOT TCIN-EOF                                      
014900        DISPLAY 'TEST CASES FILE READ ERROR - FS: ' TCIN-FS               
015000        PERFORM RAISE-ERROR                                               
015100     END-IF.                                                              
015200*                                                                         
015300 CLOSE-TEST-CASES-FILE.                                                   
015400     CLOSE TCIN.                                                          
015500     IF NOT TCIN-OK                                                       
015600        DISPLAY 'TEST CASES FILE CLOSE ERROR - FS: ' TCIN-FS              
015700        PERFORM RAISE-ERROR                                               
015800     END-IF.                                                              
015900*                                                                         
016000 EXECUTE-TEST-CASE.                                                       
016100     ADD 1                           TO TEST-CASE-CTR.                    
016200*                                                                         
016300     PERFORM SET-TEST-CASE-PRELOAD.                                       
016400     PERFORM BUILD-RESOLVER-INPUT.                                        
016500*                                                                         
016600     IF F44-VERBOSE-ON                                                    
016700        PERFORM DISPLAY-CALL-TRACE                                        
016800     END-IF.                                                              
016900*                                                                         
017000     CALL WK-RESOLVER-ROUTINE USING DNR-C-IN DNR-C-OUT                    
017100                                    REG-AREA DNR-RESULT                   
017200         ON EXCEPTION                                                     
017300            PERFORM RAISE-CALL-ERROR                                      
017400         NOT ON EXCEPTION                                                 
017500            PERFORM TEST-CASE-CHECK                                       
017600     END-CALL.                                                            
017700*                                                                         
017800     PERFORM READ-TEST-CASES-FILE.                                        
017900*                                                                         
018000 SET-TEST-CASE-PRELOAD.                                                   
018100     MOVE ZERO                       TO REG-TOTAL.                        
018200     IF TCIN-PRELOAD-COUNT > ZERO                                         
018300        MOVE 1                       TO WS-PRELOAD-IDX                    
018400        PERFORM LOAD-ONE-PRELOAD-ENTRY                                    
018500           UNTIL WS-PRELOAD-IDX > TCIN-PRELOAD-COUNT                      
018600     END-IF.                                                              
018700*                                                                         
018800 LOAD-ONE-PRELOAD-ENTRY.                                                  
018900     ADD 1                           TO REG-TOTAL.                        
019000     SET REG-IDX                     TO REG-TOTAL.                        
019100     MOVE TCIN-PRELOAD-NAME (WS-PRELOAD-IDX)                              
019200                                      TO REG-ENTRY (REG-IDX).             
019300     ADD 1                           TO WS-PRELOAD-IDX.                   
019400*                                                                         
019500 BUILD-RESOLVER-INPUT.                                                    
019600     MOVE SPACE                      TO DNR-C-STEM.                       
019700     MOVE SPACE                      TO DNR-C-EXT.                        
019800     MOVE TCIN-STEM                  TO DNR-C-STEM.                       
019900     MOVE TCIN-EXT                   TO DNR-C-EXT.                        
020000     MOVE ZERO                       TO DNR-C-ATTEMPT.                    
020100*                                                                         
020200 DISPLAY-CALL-TRACE.                                                      
020300     MOVE DNR-C-ATTEMPT              TO WS-ATTEMPT-EDIT.                  
020400     STRING 'Calling '                 DELIMITED BY SIZE                  
020500            WK-RESOLVER-ROUTINE        DELIMITED BY SPACE                 
020600            ' stem='                   DELIMITED BY SIZE                  
020700            DNR-C-STEM                 DELIMITED BY SPACE                 
020800            ' ext='                    DELIMITED BY SIZE                  
020900            DNR-C-EXT                  DELIMITED BY SPACE                 
021000            ' attempt='                DELIMITED BY SIZE                  
021100            WS-ATTEMPT-EDIT-X          DELIMITED BY SIZE                  
021200            ' preload='                DELIMITED BY SIZE                  
021300            TCIN-PRELOAD-FLAT          DELIMITED BY SIZE                  
021400       INTO WS-TRACE-MESSAGE.                                             
021500     DISPLAY WS-TRACE-MESSAGE.                                            
021600*                                                                         
021700 TEST-CASE-CHECK.                                                         
021800     SET TEST-CASE-FAILED            TO TRUE.                             
021900     IF DNR-C-RESOLVED-NAME (1:30) EQUAL TCIN-EXPECTED-NAME               
022000        SET TEST-CASE-PASSED         TO TRUE                              
022100     END-IF.                                                              
022200     PERFORM SHOW-TEST-CASE-RESULT.                                       
022300*                                                                         
022400 SHOW-TEST-CASE-RESULT.                                                   
022500     IF TEST-CASE-PASSED                                                  
022600        ADD 1                        TO TEST-CASE-PASSED-CTR              
022700        DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'               
022800     ELSE                                                                 
022900        ADD 1                        TO TEST-CASE-FAILED-CTR              
023000        DISPLAY ' '                                                       
023100        DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'          
023200        DISPLAY TCIN-DESCRIPTION                                          
023300        STRING 'EXPECTED: '            DELIMITED BY SIZE                  
023400               TCIN-EXPECTED-NAME      DELIMITED BY SPACE                 
023500               '  ACTUAL: '            DELIMITED BY SIZE                  
023600               DNR-C-RESOLVED-NAME     DELIMITED BY SPACE                 
023700          INTO WS-TRACE-MESSAGE                                           
023800        DISPLAY WS-TRACE-MESSAGE                                          
023900        IF NOT DNR-RESULT-OK                                              
024000           DISPLAY 'RESOLVER RESULT: ' DNR-RESULT-DESC                    
024100        END-IF                                                            
024200        DISPLAY ' '                                                       
024300     END-IF.                                                              
024400*                                                                         
024500 SHOW-STATISTICS.                                                         
024600     DISPLAY ' '.                                                         
024700     DISPLAY '************* TEST SUITE RECAP *************'.              
024800     MOVE TEST-CASE-CTR               TO WS-CTR-EDIT.                     
024900     STRING '* TEST CASES: '            DELIMITED BY SIZE                 
025000            WS-CTR-EDIT-X               DELIMITED BY SIZE                 
025100       INTO WS-TRACE-MESSAGE.                                             
025200     DISPLAY WS-TRACE-MESSAGE.                                            
025300     MOVE TEST-CASE-PASSED-CTR        TO WS-CTR-EDIT.                     
025400     STRING '* PASSED:     '            DELIMITED BY SIZE                 
025500            WS-CTR-EDIT-X               DELIMITED BY SIZE                 
025600       INTO WS-TRACE-MESSAGE.                                             
025700     DISPLAY WS-TRACE-MESSAGE.                                            
025800     MOVE TEST-CASE-FAILED-CTR        TO WS-CTR-EDIT.                     
025900     STRING '* FAILED:     '            DELIMITED BY SIZE                 
026000            WS-CTR-EDIT-X               DELIMITED BY SIZE                 
026100       INTO WS-TRACE-MESSAGE.                                             
026200     DISPLAY WS-TRACE-MESSAGE.                                            
026300     DISPLAY '********************************************'.              
026400     DISPLAY ' '.                                                         
026500*                                                                         
026600 RAISE-CALL-ERROR.                                                        
026700     DISPLAY 'CALL EXCEPTION WHEN CALLING ' WK-RESOLVER-ROUTINE.          
026800     PERFORM RAISE-ERROR.                                                 
026900*                                                                         
027000 RAISE-ERROR.                                                             
027100     MOVE 8                          TO RETURN-CODE.                      
027200     GOBACK.                                                              
