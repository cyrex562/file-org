000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     F44D001.                                                 
000400 AUTHOR.         PALAZZO.                                                 
000500 INSTALLATION.   SISTEMI INFORMATIVI - AREA BATCH.                        
000600 DATE-WRITTEN.   10 11 1988.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       USO INTERNO - VEDERE STANDARD SICUREZZA CED.             
000900*-----------------------------------------------------------------        
001000* F44D001                                                                 
001100* **++ DUPLICATE-SWEEP - bonifica dei file duplicati                      
001200*     rilegge CATALOG-FILE prodotto da F44C001, raggruppa i               
001300*     record per DIGEST (il primo letto di ogni gruppo resta al           
001400*     suo posto, gli altri sono duplicati da rilocare in                  
001500*     quarantena) e scrive un record F44MLOG per ogni file                
001600*     effettivamente spostato; il nome destinazione viene reso            
001700*     univoco da F44D002 (CED-0922).                                      
001800*-----------------------------------------------------------------        
001900*                                                                         
002000* STORIA DELLE MODIFICHE                                                  
002100*-----------------------------------------------------------------        
002200* DATA       AUTORE  RICH.        DESCRIZIONE                             
002300*-----------------------------------------------------------------        
002400* 19881110   PLZ     CED-0887     prima emissione.                        
002500* 19890514   PLZ     CED-0922     collegata la risoluzione nomi a         
002600*                                 F44D002 (era una spaziatura             
002700*                                 incrementale inline, rimossa).          
002800* 19910305   MGR     CED-1140     ordinamento gruppi di digest            
002900*                                 con SORT su tabella anziche'            
003000*                                 SORT su file intermedio.                
003100* 19940822   MGR     CED-1398     gestione file sorgente assente          
003200*                                 al momento dello spostamento            
003300*                                 (avviso, nessun abend batch).           
003400* 19990115   TDL     CED-1706     verifica duemila: formato anno          
003500*                                 gia' a 4 cifre nei campi data           
003600*                                 ereditati dal catalogo; nessuna         
003700*                                 modifica di codice.                     
003800* 20020930   RNZ     CED-1901     aggiunto SECURITY e INSTALLATION        
003900*                                 mancanti per adeguamento audit.         
004000*-----------------------------------------------------------------        
004100*                                                                         
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER.    IBM-370.                                             
004500 OBJECT-COMPUTER.    IBM-370.                                             
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE                            
004900     UPSI-0 ON STATUS IS F44-VERBOSE-ON                                   
005000             OFF STATUS IS F44-VERBOSE-OFF.                               
005100*                                                                         
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT CATALOG-FILE              ASSIGN TO CATFILE                   
005500                                       FILE STATUS IS CAT-FS.             
005600     SELECT MOVE-LOG-FILE             ASSIGN TO LOGFILE                   
005700                                       FILE STATUS IS LOG-FS.             
005800*                                                                         
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100 FD  CATALOG-FILE                     RECORDING F.                        
006200     COPY F44MCAT.                                                        
006300*                                                                         
006400 FD  MOVE-LOG-FILE                    RECORDING F.                        
006500     COPY F44MLOG.                                                        
006600*                                                                         
006700 WORKING-STORAGE SECTION.                                                 
006800 01  WK-LITERALS.                                                         
006900     03  WK-PGM-NAME                PIC X(8)  VALUE 'F44D001'.            
007000     03  WK-RESOLVER-ROUTINE        PIC X(8)  VALUE 'F44D002'.            
007100     03  WK-DIR-CHECK-ROUTINE       PIC X(8)  VALUE 'F44X001'.            
007200     03  WK-FILE-EXISTS-ROUTINE     PIC X(8)  VALUE 'F44X002'.            
007300     03  WK-FILE-MOVE-ROUTINE       PIC X(8)  VALUE 'F44X003'.            
007400     03  WK-QUARANTINE-DIR          PIC X(80) VALUE                       
007500                                    '/CED/BATCH/F44/QUARANTENA/'.         
007600*                                                                         
007700 01  WS-SWITCHES.                                                         
007800     03  WS-CAT-EOF-SW              PIC X(01) VALUE 'N'.                  
007900         88  WS-CAT-EOF                 VALUE 'Y'.                        
008000     03  WS-SOURCE-EXISTS-SW        PIC X(01) VALUE 'N'.                  
008100         88  WS-SOURCE-FILE-EXISTS      VALUE 'Y'.                        
008200* --- F44-VERBOSE-ON/OFF sono condition-name di UPSI-0, gia'              
008300*     dichiarate in SPECIAL-NAMES: non si ridichiarano qui -------        
008400*                                                                         
008500 01  WS-FILE-STATUSES.                                                    
008600     03  CAT-FS                     PIC X(02).                            
008700         88  CAT-OK                    VALUE '00'.                        
008800         88  CAT-EOF-STATUS            VALUE '10'.                        
008900     03  LOG-FS                     PIC X(02).                            
009000         88  LOG-OK                    VALUE '00'.                        
009100*                                                                         
009200 01  WS-COUNTERS.                                                         
009300     03  WS-CAT-SEQ-CTR             PIC 9(9)  COMP VALUE ZERO.            
009400     03  WS-MOVED-COUNT             PIC 9(9)  COMP VALUE ZERO.            
009500     03  WS-OUTER-IDX               PIC 9(9)  COMP VALUE ZERO.            
009600     03  WS-GROUP-END-IDX           PIC 9(9)  COMP VALUE ZERO.            
009700     03  WS-GROUP-IDX               PIC 9(9)  COMP VALUE ZERO.            
009800     03  WS-GROUP-SIZE              PIC 9(9)  COMP VALUE ZERO.            
009900 01  WS-GROUP-DIGEST                PIC X(16).                            
010000*                                                                         
010100* --- conversione del totale spostati in area editabile per il            
010200*     messaggio finale (nessuna INTRINSIC FUNCTION in uso) ------         
010300 01  WS-MOVED-EDIT-AREA.                                                  
010400     03  WS-MOVED-EDIT              PIC ZZZZZZZZ9.                        
010500 01  WS-MOVED-EDIT-X REDEFINES WS-MOVED-EDIT-AREA                         
010600                                PIC X(9).                                 
010700*                                                                         
010800* --- stessa tecnica per la traccia dimensione gruppo (solo se            
010900*     UPSI-0 e' ON, vedi F44-VERBOSE-ON in SPECIAL-NAMES) -------         
011000 01  WS-GROUP-SIZE-EDIT-AREA.                                             
011100     03  WS-GROUP-SIZE-EDIT         PIC ZZZZ9.                            
011200 01  WS-GROUP-SIZE-EDIT-X REDEFINES WS-GROUP-SIZE-EDIT-AREA               
011300                                PIC X(5).                                 
011400*                                                                         
011500* --- scomposizione nome base file (stem/estensione) senza                
011600*     nessuna INTRINSIC FUNCTION: la colonna FULL-PATH viene              
011700*     vista come tabella di caratteri e scandita all'indietro             
011800*     per trovare l'ultimo '/' e l'ultimo '.' del nome base -----         
011900 01  WS-PATH-WORK.                                                        
012000     03  WS-PATH-TEXT               PIC X(200).                           
012100 01  WS-PATH-TB REDEFINES WS-PATH-WORK.                                   
012200     03  WS-PATH-CHAR OCCURS 200 TIMES                                    
012300                                PIC X(01).                                
012400*                                                                         
012500 01  WS-SPLIT-COUNTERS.                                                   
012600     03  WS-PATH-LEN                PIC 9(3)  COMP VALUE ZERO.            
012700     03  WS-BASE-START-POS          PIC 9(3)  COMP VALUE ZERO.            
012800     03  WS-DOT-POS                 PIC 9(3)  COMP VALUE ZERO.            
012900     03  WS-SCAN-IDX                PIC 9(3)  COMP VALUE ZERO.            
013000     03  WS-STEM-LEN                PIC 9(3)  COMP VALUE ZERO.            
013100     03  WS-EXT-LEN                 PIC 9(3)  COMP VALUE ZERO.            
013200*                                                                         
013300 01  WS-MESSAGE-AREA                PIC X(132).                           
013400*                                                                         
013500 COPY F44MGRP.                                                            
013600 COPY F44MREG.                                                            
013700 COPY F44D002I REPLACING ==:X:== BY ==C==.                                
013800 COPY F44D002O REPLACING ==:X:== BY ==C==.                                
013900 COPY F44MRES.                                                            
014000*                                                                         
014100 PROCEDURE DIVISION.                                                      
014200*                                                                         
014300 MAIN-PROCESS.                                                            
014400     DISPLAY 'F44D001 - DUPLICATE-SWEEP INIZIO'.                          
014500     MOVE ZERO                       TO REG-TOTAL.                        
014600*                                                                         
014700     PERFORM ENSURE-QUARANTINE-DIRECTORY.                                 
014800     PERFORM OPEN-SWEEP-FILES.                                            
014900     PERFORM LOAD-CATALOG-TABLE.                                          
015000     PERFORM CLOSE-CATALOG-FILE.                                          
015100*                                                                         
015200     PERFORM SORT-CATALOG-TABLE.                                          
015300     PERFORM SWEEP-CATALOG-TABLE.                                         
015400*                                                                         
015500     PERFORM CLOSE-MOVE-LOG-FILE.                                         
015600     PERFORM REPORT-MOVED-TOTAL.                                          
015700     DISPLAY 'F44D001 - DUPLICATE-SWEEP FINE'.                            
015800*                                                                         
015900     GOBACK.                                                              
016000*                                                                         
016100 ENSURE-QUARANTINE-DIRECTORY.                                             
016200     CALL WK-DIR-CHECK-ROUTINE USING WK-QUARANTINE-DIR                    
016300         ON EXCEPTION                                                     
016400            PERFORM RAISE-DIR-CHECK-ERROR                                 
016500     END-CALL.                                                            
016600*                                                                         
016700 OPEN-SWEEP-FILES.                                                        
016800     OPEN INPUT  CATALOG-FILE.                                            
016900     IF NOT CAT-OK                                                        
017000        DISPLAY 'CATALOG-FILE OPEN ERROR - FS: ' CAT-FS                   
017100        PERFORM ABEND-RUN                                                 
017200     END-IF.                                                              
017300*                                                                         
017400     OPEN OUTPUT MOVE-LOG-FILE.                                           
017500     IF NOT LOG-OK                                                        
017600        DISPLAY 'MOVE-LOG-FILE OPEN ERROR - FS: ' LOG-FS                  
017700        PERFORM ABEND-RUN                                                 
017800     END-IF.                                                              
017900*                                                                         
018000 LOAD-CATALOG-TABLE.                                                      
018100     MOVE ZERO                       TO CAT-TOTAL.                        
018200     MOVE ZERO                       TO WS-CAT-SEQ-CTR.                   
018300     PERFORM READ-CATALOG-RECORD.                                         
018400* --- il primo record e' la riga di intestazione (nomi di                 
018500*     colonna), scritta da F44C001: si scarta e basta -----------         
018600     IF NOT WS-CAT-EOF                                                    
018700        PERFORM READ-CATALOG-RECORD                                       
018800     END-IF.                                                              
018900     PERFORM STORE-ONE-CATALOG-ENTRY                                      
019000        UNTIL WS-CAT-EOF.                                                 
019100*                                                                         
019200 READ-CATALOG-RECORD.                                                     
019300     READ CATALOG-FILE                                                    
019400        AT END                                                            
019500           SET WS-CAT-EOF            TO TRUE                              
019600     END-READ.                                                            
019700     IF NOT CAT-OK AND NOT CAT-EOF-STATUS                                 
019800        DISPLAY 'CATALOG-FILE READ ERROR - FS: ' CAT-FS                   
019900        PERFORM ABEND-RUN                                                 
020000     END-IF.                                                              
020100*                                                                         
020200 STORE-ONE-CATALOG-ENTRY.                                                 
020300     ADD 1                           TO CAT-TOTAL.                        
020400     ADD 1                           TO WS-CAT-SEQ-CTR.                   
020500     MOVE WS-CAT-SEQ-CTR             TO CAT-T-SEQ-NO (CAT-TOTAL).         
020600     MOVE CAT-DIGEST                 TO CAT-T-DIGEST (CAT-TOTAL).         
020700     MOVE CAT-FULL-PATH              TO CAT-T-PATH   (CAT-TOTAL).         
020800     PERFORM READ-CATALOG-RECORD.                                         
020900*                                                                         
021000 CLOSE-CATALOG-FILE.                                                      
021100     CLOSE CATALOG-FILE.                                                  
021200*                                                                         
021300* --- ordina la tabella per DIGEST crescente; a parita' di                
021400*     DIGEST la chiave di spareggio CAT-T-SEQ-NO mantiene                 
021500*     l'ordine originale di lettura dal catalogo (regola R5: il           
021600*     primo letto di ogni gruppo e' il superstite) --------------         
021700 SORT-CATALOG-TABLE.                                                      
021800     SORT CAT-ENTRY ASCENDING KEY CAT-T-DIGEST CAT-T-SEQ-NO.              
021900*                                                                         
022000 SWEEP-CATALOG-TABLE.                                                     
022100     MOVE 1                          TO WS-OUTER-IDX.                     
022200     PERFORM PROCESS-ONE-DIGEST-GROUP                                     
022300        UNTIL WS-OUTER-IDX > CAT-TOTAL.                                   
022400*                                                                         
022500 PROCESS-ONE-DIGEST-GROUP.                                                
022600     PERFORM START-DIGEST-GROUP.                                          
022700     PERFORM RELOCATE-GROUP-DUPLICATES                                    
022800        UNTIL WS-GROUP-IDX > WS-GROUP-END-IDX.                            
022900     MOVE WS-GROUP-END-IDX           TO WS-OUTER-IDX.                     
023000     ADD 1                           TO WS-OUTER-IDX.                     
023100*                                                                         
023200 START-DIGEST-GROUP.                                                      
023300     MOVE CAT-T-DIGEST (WS-OUTER-IDX) TO WS-GROUP-DIGEST.                 
023400     MOVE WS-OUTER-IDX               TO WS-GROUP-END-IDX.                 
023500     PERFORM EXTEND-DIGEST-GROUP                                          
023600        UNTIL WS-GROUP-END-IDX NOT LESS THAN CAT-TOTAL                    
023700           OR WS-GROUP-DIGEST NOT =                                       
023800              CAT-T-DIGEST (WS-GROUP-END-IDX + 1).                        
023900     MOVE WS-OUTER-IDX               TO WS-GROUP-IDX.                     
024000     ADD 1                           TO WS-GROUP-IDX.                     
024100     IF F44-VERBOSE-ON                                                    
024200        PERFORM DISPLAY-GROUP-SIZE-TRACE                                  
024300     END-IF.                                                              
024400*                                                                         
024500 EXTEND-DIGEST-GROUP.                                                     
024600     ADD 1                           TO WS-GROUP-END-IDX.                 
024700*                                                                         
024800 DISPLAY-GROUP-SIZE-TRACE.                                                
024900     COMPUTE WS-GROUP-SIZE =                                              
025000             WS-GROUP-END-IDX - WS-OUTER-IDX + 1.                         
025100     IF WS-GROUP-SIZE > 1                                                 
025200        MOVE WS-GROUP-SIZE           TO WS-GROUP-SIZE-EDIT                
025300        STRING 'Digest group size: '  DELIMITED BY SIZE                   
025400               WS-GROUP-SIZE-EDIT-X   DELIMITED BY SIZE                   
025500          INTO WS-MESSAGE-AREA                                            
025600        DISPLAY WS-MESSAGE-AREA                                           
025700     END-IF.                                                              
025800*                                                                         
025900 RELOCATE-GROUP-DUPLICATES.                                               
026000     PERFORM RELOCATE-DUPLICATE-MEMBER.                                   
026100     ADD 1                           TO WS-GROUP-IDX.                     
026200*                                                                         
026300 RELOCATE-DUPLICATE-MEMBER.                                               
026400     PERFORM CHECK-SOURCE-FILE-EXISTS.                                    
026500     IF WS-SOURCE-FILE-EXISTS                                             
026600        PERFORM SPLIT-BASE-NAME                                           
026700        PERFORM RESOLVE-DESTINATION-NAME                                  
026800        PERFORM BUILD-MOVE-LOG-RECORD                                     
026900        PERFORM PERFORM-FILE-RELOCATION                                   
027000        PERFORM WRITE-MOVE-LOG-RECORD                                     
027100        ADD 1                        TO WS-MOVED-COUNT                    
027200        PERFORM DISPLAY-MOVE-MESSAGE                                      
027300     ELSE                                                                 
027400        PERFORM DISPLAY-MISSING-SOURCE-WARNING                            
027500     END-IF.                                                              
027600*                                                                         
027700 CHECK-SOURCE-FILE-EXISTS.                                                
027800     MOVE 'N'                        TO WS-SOURCE-EXISTS-SW.              
027900     CALL WK-FILE-EXISTS-ROUTINE USING CAT-T-PATH (WS-GROUP-IDX)          
028000                                       WS-SOURCE-EXISTS-SW                
028100         ON EXCEPTION                                                     
028200            PERFORM RAISE-EXISTS-CALL-ERROR                               
028300     END-CALL.                                                            
028400*                                                                         
028500* --- scansione all'indietro del path per isolare nome base,              
028600*     stem ed estensione (vedi banner WORKING-STORAGE) ----------         
028700 SPLIT-BASE-NAME.                                                         
028800     MOVE CAT-T-PATH (WS-GROUP-IDX)  TO WS-PATH-TEXT.                     
028900     PERFORM FIND-PATH-LENGTH.                                            
029000     PERFORM FIND-BASE-NAME-START.                                        
029100     PERFORM FIND-EXTENSION-DOT.                                          
029200     PERFORM SPLIT-STEM-AND-EXTENSION.                                    
029300*                                                                         
029400 FIND-PATH-LENGTH.                                                        
029500     MOVE 200                        TO WS-SCAN-IDX.                      
029600     PERFORM BACK-UP-OVER-TRAILING-SPACE                                  
029700        UNTIL WS-SCAN-IDX = 0                                             
029800           OR WS-PATH-CHAR (WS-SCAN-IDX) NOT = SPACE.                     
029900     MOVE WS-SCAN-IDX                TO WS-PATH-LEN.                      
030000*                                                                         
030100 BACK-UP-OVER-TRAILING-SPACE.                                             
030200     SUBTRACT 1                      FROM WS-SCAN-IDX.                    
030300*                                                                         
030400 FIND-BASE-NAME-START.                                                    
030500     MOVE WS-PATH-LEN                TO WS-SCAN-IDX.                      
030600     MOVE 1                          TO WS-BASE-START-POS.                
030700     PERFORM SCAN-BACK-FOR-SEPARATOR                                      
030800        UNTIL WS-SCAN-IDX = 0                                             
030900           OR WS-PATH-CHAR (WS-SCAN-IDX) = '/'.                           
031000     IF WS-SCAN-IDX > 0                                                   
031100        COMPUTE WS-BASE-START-POS = WS-SCAN-IDX + 1                       
031200     END-IF.                                                              
031300*                                                                         
031400 SCAN-BACK-FOR-SEPARATOR.                                                 
031500     SUBTRACT 1                      FROM WS-SCAN-IDX.                    
031600*                                                                         
031700 FIND-EXTENSION-DOT.                                                      
031800     MOVE WS-PATH-LEN                TO WS-SCAN-IDX.                      
031900     MOVE ZERO                       TO WS-DOT-POS.                       
032000     PERFORM SCAN-BACK-FOR-DOT                                            
032100        UNTIL WS-SCAN-IDX < WS-BASE-START-POS                             
032200           OR WS-PATH-CHAR (WS-SCAN-IDX) = '.'.                           
032300     IF WS-SCAN-IDX NOT < WS-BASE-START-POS                               
032400        MOVE WS-SCAN-IDX              TO WS-DOT-POS                       
032500     END-IF.                                                              
032600*                                                                         
032700 SCAN-BACK-FOR-DOT.                                                       
032800     SUBTRACT 1                      FROM WS-SCAN-IDX.                    
032900*                                                                         
033000 SPLIT-STEM-AND-EXTENSION.                                                
033100     MOVE SPACE                      TO DNR-C-STEM.                       
033200     MOVE SPACE                      TO DNR-C-EXT.                        
033300     IF WS-DOT-POS > 0                                                    
033400        COMPUTE WS-STEM-LEN = WS-DOT-POS - WS-BASE-START-POS              
033500        IF WS-STEM-LEN > 0                                                
033600           MOVE WS-PATH-TEXT (WS-BASE-START-POS : WS-STEM-LEN)            
033700                                      TO DNR-C-STEM                       
033800        END-IF                                                            
033900        COMPUTE WS-EXT-LEN = WS-PATH-LEN - WS-DOT-POS + 1                 
034000        MOVE WS-PATH-TEXT (WS-DOT-POS : WS-EXT-LEN)                       
034100                                      TO DNR-C-EXT                        
034200     ELSE                                                                 
034300        COMPUTE WS-STEM-LEN = WS-PATH-LEN - WS-BASE-START-POS + 1         
034400        MOVE WS-PATH-TEXT (WS-BASE-START-POS : WS-STEM-LEN)               
034500                                      TO DNR-C-STEM                       
034600     END-IF.                                                              
034700*                                                                         
034800 RESOLVE-DESTINATION-NAME.                                                
034900     MOVE ZERO                       TO DNR-C-ATTEMPT.                    
035000     CALL WK-RESOLVER-ROUTINE USING DNR-C-IN DNR-C-OUT                    
035100                                    REG-AREA DNR-RESULT                   
035200         ON EXCEPTION                                                     
035300            PERFORM RAISE-RESOLVER-CALL-ERROR                             
035400     END-CALL.                                                            
035500     IF NOT DNR-RESULT-OK                                                 
035600        PERFORM RAISE-RESOLVER-RESULT-ERROR                               
035700     END-IF.                                                              
035800*                                                                         
035900 BUILD-MOVE-LOG-RECORD.                                                   
036000     MOVE CAT-T-PATH (WS-GROUP-IDX)  TO LOG-SOURCE-PATH.                  
036100     STRING WK-QUARANTINE-DIR          DELIMITED BY SPACE                 
036200            DNR-C-RESOLVED-NAME        DELIMITED BY SPACE                 
036300       INTO LOG-DEST-PATH.                                                
036400*                                                                         
036500 PERFORM-FILE-RELOCATION.                                                 
036600     CALL WK-FILE-MOVE-ROUTINE USING LOG-SOURCE-PATH LOG-DEST-PATH        
036700         ON EXCEPTION                                                     
036800            PERFORM RAISE-MOVE-CALL-ERROR                                 
036900     END-CALL.                                                            
037000*                                                                         
037100 WRITE-MOVE-LOG-RECORD.                                                   
037200     WRITE LOG-DETAIL-REC.                                                
037300     IF NOT LOG-OK                                                        
037400        DISPLAY 'MOVE-LOG-FILE WRITE ERROR - FS: ' LOG-FS                 
037500        PERFORM ABEND-RUN                                                 
037600     END-IF.                                                              
037700*                                                                         
037800 DISPLAY-MOVE-MESSAGE.                                                    
037900     STRING 'Moved duplicate: '      DELIMITED BY SIZE                    
038000            LOG-SOURCE-PATH          DELIMITED BY SPACE                   
038100            ' -> '                   DELIMITED BY SIZE                    
038200            LOG-DEST-PATH            DELIMITED BY SPACE                   
038300       INTO WS-MESSAGE-AREA.                                              
038400     DISPLAY WS-MESSAGE-AREA.                                             
038500*                                                                         
038600 DISPLAY-MISSING-SOURCE-WARNING.                                          
038700     STRING 'Source file missing, skipped: '                              
038800                                     DELIMITED BY SIZE                    
038900            CAT-T-PATH (WS-GROUP-IDX) DELIMITED BY SPACE                  
039000       INTO WS-MESSAGE-AREA.                                              
039100     DISPLAY WS-MESSAGE-AREA.                                             
039200*                                                                         
039300 CLOSE-MOVE-LOG-FILE.                                                     
039400     CLOSE MOVE-LOG-FILE.                                                 
039500*                                                                         
039600 REPORT-MOVED-TOTAL.                                                      
039700     MOVE WS-MOVED-COUNT             TO WS-MOVED-EDIT.                    
039800     STRING 'Total duplicates moved: ' DELIMITED BY SIZE                  
039900            WS-MOVED-EDIT-X            DELIMITED BY SIZE                  
040000       INTO WS-MESSAGE-AREA.                                              
040100     DISPLAY WS-MESSAGE-AREA.                                             
040200*                                                                         
040300* --- ERRORI DI ESECUZIONE ---                                            
040400 RAISE-DIR-CHECK-ERROR.                                                   
040500     DISPLAY 'CALL for program ' WK-DIR-CHECK-ROUTINE                     
040600             ' raised an exception'.                                      
040700     PERFORM ABEND-RUN.                                                   
040800*                                                                         
040900 RAISE-EXISTS-CALL-ERROR.                                                 
041000     DISPLAY 'CALL for program ' WK-FILE-EXISTS-ROUTINE                   
041100             ' raised an exception'.                                      
041200     PERFORM ABEND-RUN.                                                   
041300*                                                                         
041400 RAISE-RESOLVER-CALL-ERROR.                                               
041500     DISPLAY 'CALL for program ' WK-RESOLVER-ROUTINE                      
041600             ' raised an exception'.                                      
041700     PERFORM ABEND-RUN.                                                   
041800*                                                                         
041900 RAISE-RESOLVER-RESULT-ERROR.                                             
042000     DISPLAY 'F44D002 returned an error: ' DNR-RESULT-DESC.               
042100     PERFORM ABEND-RUN.                                                   
042200*                                                                         
042300 RAISE-MOVE-CALL-ERROR.                                                   
042400     DISPLAY 'CALL for program ' WK-FILE-MOVE-ROUTINE                     
042500             ' raised an exception'.                                      
042600     PERFORM ABEND-RUN.                                                   
042700*                                                                         
042800 ABEND-RUN.                                                               
042900     MOVE 16                         TO RETURN-CODE.                      
043000     GOBACK.                                                              
