000100* **++ F44MCAT - record di catalogo (un record per file censito)          
000200*     scritto da F44C001, riletto e ordinato da F44D001.                  
000300*                                                                         
000400 01  CAT-DETAIL-REC.                                                      
000500     03  CAT-FULL-PATH              PIC X(200).                           
000600     03  CAT-FILE-SIZE              PIC 9(12).                            
000700     03  CAT-CREATION-TIME          PIC X(24).                            
000800     03  CAT-MODIFICATION-TIME      PIC X(24).                            
000900     03  CAT-DIGEST                 PIC X(16).                            
001000     03  CAT-FILLER                 PIC X(24).                            
001100*                                                                         
001200* --- vista alternativa usata solo per scrivere la riga di                
001300*     intestazione (nomi di colonna) davanti ai record dati;              
001400*     stessa larghezza fisica di CAT-DETAIL-REC ma tutta                  
001500*     alfanumerica, perche' CAT-FILE-SIZE e' numerica.                    
001600 01  CAT-HEADER-REC REDEFINES CAT-DETAIL-REC.                             
001700     03  CAT-HDR-FULL-PATH          PIC X(200).                           
001800     03  CAT-HDR-FILE-SIZE          PIC X(12).                            
001900     03  CAT-HDR-CREATE-TIME        PIC X(24).                            
002000     03  CAT-HDR-MODIFY-TIME        PIC X(24).                            
002100     03  CAT-HDR-DIGEST             PIC X(16).                            
002200     03  CAT-HDR-FILLER             PIC X(24).                            
