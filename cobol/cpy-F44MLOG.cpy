000100* **++ F44MLOG - record di log spostamenti (output di F44D001)            
000200*     un record per ogni duplicato effettivamente rilocato.               
000300*                                                                         
000400 01  LOG-DETAIL-REC.                                                      
000500     03  LOG-SOURCE-PATH            PIC X(200).                           
000600     03  LOG-DEST-PATH              PIC X(200).                           
000700     03  FILLER                     PIC X(16).                            
