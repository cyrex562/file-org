000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     F44C001.                                                 
000400 AUTHOR.         PALAZZO.                                                 
000500 INSTALLATION.   SISTEMI INFORMATIVI - AREA BATCH.                        
000600 DATE-WRITTEN.   03 11 1988.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       USO INTERNO - VEDERE STANDARD SICUREZZA CED.             
000900*-----------------------------------------------------------------        
001000* F44C001                                                                 
001100* **++ CATALOG-BUILD - costruzione del catalogo file                      
001200*     legge F44MINV (inventario prodotto a monte dalla scansione          
001300*     di directory) e per ciascun file leggibile scrive un record         
001400*     di catalogo su CATALOG-FILE; i file non leggibili vengono           
001500*     segnalati e scartati (non interrompono il batch).                   
001600*-----------------------------------------------------------------        
001700*                                                                         
001800* STORIA DELLE MODIFICHE                                                  
001900*-----------------------------------------------------------------        
002000* DATA       AUTORE  RICH.        DESCRIZIONE                             
002100*-----------------------------------------------------------------        
002200* 19881103   PLZ     CED-0881     prima emissione.                        
002300* 19890227   PLZ     CED-0914     aggiunto conteggio file in              
002400*                                 errore separato dal totale.             
002500* 19901014   MGR     CED-1102     intestazione di colonna scritta         
002600*                                 come primo record del catalogo.         
002700* 19930608   MGR     CED-1355     CAT-FULL-PATH portata a 200             
002800*                                 (prima 132) per i path lunghi           
002900*                                 dei nuovi server Unix.                  
003000* 19970219   TDL     CED-1588     messaggi operatore allineati al         
003100*                                 nuovo standard console CED.             
003200* 19990115   TDL     CED-1704     verifica duemila: formato anno          
003300*                                 gia' a 4 cifre, nessuna modifica        
003400*                                 di codice; solo nota di log.            
003500* 20020930   RNZ     CED-1899     aggiunto SECURITY e INSTALLATION        
003600*                                 mancanti per adeguamento audit.         
003700*-----------------------------------------------------------------        
003800*                                                                         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.    IBM-370.                                             
004200 OBJECT-COMPUTER.    IBM-370.                                             
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE                            
004600     UPSI-0 ON STATUS IS F44-VERBOSE-ON                                   
004700             OFF STATUS IS F44-VERBOSE-OFF.                               
004800*                                                                         
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT INVENTORY-FILE            ASSIGN TO INVFILE                   
005200                                       FILE STATUS IS INV-FS.             
005300     SELECT CATALOG-FILE              ASSIGN TO CATFILE                   
005400                                       FILE STATUS IS CAT-FS.             
005500*                                                                         
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800 FD  INVENTORY-FILE                   RECORDING F.                        
005900     COPY F44MINV.                                                        
006000*                                                                         
006100 FD  CATALOG-FILE                     RECORDING F.                        
006200     COPY F44MCAT.                                                        
006300*                                                                         
006400 WORKING-STORAGE SECTION.                                                 
006500 01  WK-LITERALS.                                                         
006600     03  WK-PGM-NAME                PIC X(8)  VALUE 'F44C001'.            
006700     03  WK-HDR-FULL-PATH           PIC X(9)  VALUE 'FULL-PATH'.          
006800     03  WK-HDR-FILE-SIZE           PIC X(9)  VALUE 'FILE-SIZE'.          
006900     03  WK-HDR-CREATE-TIME         PIC X(13) VALUE                       
007000                                    'CREATION-TIME'.                      
007100     03  WK-HDR-MODIFY-TIME         PIC X(17) VALUE                       
007200                                    'MODIFICATION-TIME'.                  
007300     03  WK-HDR-DIGEST              PIC X(6)  VALUE 'DIGEST'.             
007400*                                                                         
007500 01  WS-SWITCHES.                                                         
007600     03  WS-INV-EOF-SW              PIC X(01) VALUE 'N'.                  
007700         88  WS-INV-EOF                VALUE 'Y'.                         
007800* --- F44-VERBOSE-ON/OFF sono condition-name di UPSI-0, gia'              
007900*     dichiarate in SPECIAL-NAMES: non si ridichiarano qui -------        
008000*                                                                         
008100 01  WS-FILE-STATUSES.                                                    
008200     03  INV-FS                     PIC X(02).                            
008300         88  INV-OK                    VALUE '00'.                        
008400         88  INV-EOF-STATUS            VALUE '10'.                        
008500     03  CAT-FS                     PIC X(02).                            
008600         88  CAT-OK                    VALUE '00'.                        
008700*                                                                         
008800 01  WS-COUNTERS.                                                         
008900     03  WS-FOUND-CTR               PIC 9(9)  COMP VALUE ZERO.            
009000     03  WS-PROCESSED-CTR           PIC 9(9)  COMP VALUE ZERO.            
009100     03  WS-ERROR-CTR               PIC 9(9)  COMP VALUE ZERO.            
009200*                                                                         
009300* --- conversione dei contatori COMP in area editabile per i              
009400*     messaggi costruiti con STRING (nessuna INTRINSIC FUNCTION           
009500*     in uso in questo sistema) -------------------------------           
009600 01  WS-FOUND-EDIT-AREA.                                                  
009700     03  WS-FOUND-EDIT              PIC ZZZZZZZZ9.                        
009800 01  WS-FOUND-EDIT-X REDEFINES WS-FOUND-EDIT-AREA                         
009900                                PIC X(9).                                 
010000*                                                                         
010100 01  WS-PROCESSED-EDIT-AREA.                                              
010200     03  WS-PROCESSED-EDIT          PIC ZZZZZZZZ9.                        
010300 01  WS-PROCESSED-EDIT-X REDEFINES WS-PROCESSED-EDIT-AREA                 
010400                                PIC X(9).                                 
010500*                                                                         
010600 01  WS-ERROR-EDIT-AREA.                                                  
010700     03  WS-ERROR-EDIT              PIC ZZZZZZZZ9.                        
010800 01  WS-ERROR-EDIT-X REDEFINES WS-ERROR-EDIT-AREA                         
010900                                PIC X(9).                                 
011000*                                                                         
011100 01  WS-MESSAGE-AREA                PIC X(132).                           
011200*                                                                         
011300 PROCEDURE DIVISION.                                                      
011400*                                                                         
011500 MAIN-PROCESS.                                                            
011600     DISPLAY 'F44C001 - CATALOG-BUILD INIZIO'.                            
011700     DISPLAY 'Scanning directory: INVENTORY-FILE ASSIGNMENT'.             
011800                                                                          
011900     PERFORM OPEN-INVENTORY-FILES.                                        
012000     PERFORM COUNT-INVENTORY-FILE THRU COUNT-INVENTORY-FILE-EXIT.         
012100     PERFORM REPORT-TOTAL-TO-PROCESS.                                     
012200                                                                          
012300     PERFORM WRITE-CATALOG-HEADER.                                        
012400                                                                          
012500     PERFORM READ-INVENTORY-RECORD.                                       
012600     PERFORM PROCESS-ONE-INVENTORY-RECORD                                 
012700        UNTIL WS-INV-EOF.                                                 
012800                                                                          
012900     PERFORM CLOSE-INVENTORY-FILES.                                       
013000                                                                          
013100     MOVE 'File list saved to: CATALOG-FILE ASSIGNMENT'                   
013200                                     TO WS-MESSAGE-AREA.                  
013300     DISPLAY WS-MESSAGE-AREA.                                             
013400     DISPLAY 'F44C001 - CATALOG-BUILD FINE'.                              
013500                                                                          
013600     GOBACK.                                                              
013700*                                                                         
013800 OPEN-INVENTORY-FILES.                                                    
013900     OPEN INPUT  INVENTORY-FILE.                                          
014000     IF NOT INV-OK                                                        
014100        DISPLAY 'INVENTORY-FILE OPEN ERROR - FS: ' INV-FS                 
014200        PERFORM ABEND-RUN                                                 
014300     END-IF.                                                              
014400                                                                          
014500     OPEN OUTPUT CATALOG-FILE.                                            
014600     IF NOT CAT-OK                                                        
014700        DISPLAY 'CATALOG-FILE OPEN ERROR - FS: ' CAT-FS                   
014800        PERFORM ABEND-RUN                                                 
014900     END-IF.                                                              
015000*                                                                         
015100* --- passata di solo conteggio: il file di inventario viene poi          
015200*     riaperto per l'elaborazione vera e propria, come da prassi          
015300*     di questo CED per i batch a due passate sullo stesso input          
015400 COUNT-INVENTORY-FILE.                                                    
015500     READ INVENTORY-FILE                                                  
015600        AT END                                                            
015700           GO TO COUNT-INVENTORY-FILE-EXIT                                
015800     END-READ.                                                            
015900     IF NOT INV-OK AND NOT INV-EOF-STATUS                                 
016000        DISPLAY 'INVENTORY-FILE READ ERROR - FS: ' INV-FS                 
016100        PERFORM ABEND-RUN                                                 
016200     END-IF.                                                              
016300     ADD 1                           TO WS-FOUND-CTR.                     
016400     GO TO COUNT-INVENTORY-FILE.                                          
016500 COUNT-INVENTORY-FILE-EXIT.                                               
016600     CLOSE INVENTORY-FILE.                                                
016700     OPEN INPUT INVENTORY-FILE.                                           
016800     IF NOT INV-OK                                                        
016900        DISPLAY 'INVENTORY-FILE REOPEN ERROR - FS: ' INV-FS               
017000        PERFORM ABEND-RUN                                                 
017100     END-IF.                                                              
017200*                                                                         
017300 REPORT-TOTAL-TO-PROCESS.                                                 
017400     MOVE WS-FOUND-CTR               TO WS-FOUND-EDIT.                    
017500     STRING 'Total files to process: ' DELIMITED BY SIZE                  
017600            WS-FOUND-EDIT-X           DELIMITED BY SIZE                   
017700       INTO WS-MESSAGE-AREA.                                              
017800     DISPLAY WS-MESSAGE-AREA.                                             
017900*                                                                         
018000 WRITE-CATALOG-HEADER.                                                    
018100     MOVE SPACE                      TO CAT-HEADER-REC.                   
018200     MOVE WK-HDR-FULL-PATH           TO CAT-HDR-FULL-PATH.                
018300     MOVE WK-HDR-FILE-SIZE           TO CAT-HDR-FILE-SIZE.                
018400     MOVE WK-HDR-CREATE-TIME         TO CAT-HDR-CREATE-TIME.              
018500     MOVE WK-HDR-MODIFY-TIME         TO CAT-HDR-MODIFY-TIME.              
018600     MOVE WK-HDR-DIGEST              TO CAT-HDR-DIGEST.                   
018700     WRITE CAT-DETAIL-REC.                                                
018800*                                                                         
018900 READ-INVENTORY-RECORD.                                                   
019000     READ INVENTORY-FILE                                                  
019100        AT END                                                            
019200           SET WS-INV-EOF            TO TRUE                              
019300     END-READ.                                                            
019400     IF NOT INV-OK AND NOT INV-EOF-STATUS                                 
019500        DISPLAY 'INVENTORY-FILE READ ERROR - FS: ' INV-FS                 
019600        PERFORM ABEND-RUN                                                 
019700     END-IF.                                                              
019800*                                                                         
019900 PROCESS-ONE-INVENTORY-RECORD.                                            
020000     IF INV-FILE-READABLE                                                 
020100        PERFORM BUILD-CATALOG-RECORD                                      
020200        PERFORM WRITE-CATALOG-RECORD                                      
020300        ADD 1                        TO WS-PROCESSED-CTR                  
020400     ELSE                                                                 
020500        PERFORM LOG-UNREADABLE-INVENTORY-RECORD                           
020600        ADD 1                        TO WS-ERROR-CTR                      
020700     END-IF.                                                              
020800     PERFORM READ-INVENTORY-RECORD.                                       
020900*                                                                         
021000 BUILD-CATALOG-RECORD.                                                    
021100     INITIALIZE CAT-DETAIL-REC.                                           
021200     MOVE INV-FULL-PATH              TO CAT-FULL-PATH.                    
021300     MOVE INV-FILE-SIZE              TO CAT-FILE-SIZE.                    
021400     MOVE INV-CREATION-TIME          TO CAT-CREATION-TIME.                
021500     MOVE INV-MODIFICATION-TIME      TO CAT-MODIFICATION-TIME.            
021600     MOVE INV-DIGEST                 TO CAT-DIGEST.                       
021700*                                                                         
021800 WRITE-CATALOG-RECORD.                                                    
021900     WRITE CAT-DETAIL-REC.                                                
022000     IF NOT CAT-OK                                                        
022100        DISPLAY 'CATALOG-FILE WRITE ERROR - FS: ' CAT-FS                  
022200        PERFORM ABEND-RUN                                                 
022300     END-IF.                                                              
022400*                                                                         
022500 LOG-UNREADABLE-INVENTORY-RECORD.                                         
022600     STRING 'Error reading file: '   DELIMITED BY SIZE                    
022700            INV-FULL-PATH            DELIMITED BY SIZE                    
022800       INTO WS-MESSAGE-AREA.                                              
022900     DISPLAY WS-MESSAGE-AREA.                                             
023000*                                                                         
023100 CLOSE-INVENTORY-FILES.                                                   
023200     CLOSE INVENTORY-FILE.                                                
023300     CLOSE CATALOG-FILE.                                                  
023400     MOVE WS-PROCESSED-CTR           TO WS-PROCESSED-EDIT.                
023500     MOVE WS-ERROR-CTR               TO WS-ERROR-EDIT.                    
023600     STRING 'Files processed: '      DELIMITED BY SIZE                    
023700            WS-PROCESSED-EDIT-X      DELIMITED BY SIZE                    
023800            '  Files in error: '     DELIMITED BY SIZE                    
023900            WS-ERROR-EDIT-X          DELIMITED BY SIZE                    
024000       INTO WS-MESSAGE-AREA.                                              
024100     DISPLAY WS-MESSAGE-AREA.                                             
024200*                                                                         
024300 ABEND-RUN.                                                               
024400     MOVE 16                         TO RETURN-CODE.                      
024500     GOBACK.                                                              
