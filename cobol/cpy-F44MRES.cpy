000100* **++ F44MRES - area di esito per il risolutore di collisioni            
000200 01  DNR-RESULT.                                                          
000300     03  DNR-RESULT-CODE            PIC 9(4)  COMP.                       
000400         88  DNR-RESULT-OK              VALUE 0.                          
000500         88  DNR-RESULT-MAX-ATTEMPTS    VALUE 90.                         
000600     03  DNR-RESULT-DESC            PIC X(60).                            
000700     03  FILLER                     PIC X(10).                            
