000100* **++ F44MGRP - tabella di caricamento/ordinamento del catalogo          
000200*     caricata da F44D001 leggendo CATALOG-FILE; ordinata con             
000300*     SORT su CAT-T-DIGEST/CAT-T-SEQ-NO per portare insieme i             
000400*     record dello stesso digest mantenendo l'ordine di lettura           
000500*     originale tra i pari (chiave di spareggio CAT-T-SEQ-NO).            
000600*                                                                         
000700 01  CAT-TABLE-AREA.                                                      
000800     03  CAT-TOTAL                  PIC 9(9)  COMP.                       
000900     03  FILLER                     PIC X(04).                            
001000     03  CAT-ENTRY OCCURS 0 TO 5000 TIMES                                 
001100                   DEPENDING ON CAT-TOTAL                                 
001200                   INDEXED BY CAT-IDX.                                    
001300         05  CAT-T-SEQ-NO           PIC 9(9)  COMP.                       
001400         05  CAT-T-DIGEST           PIC X(16).                            
001500         05  CAT-T-PATH             PIC X(200).                           
